000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.      HaikuFdr.
000120 AUTHOR.          R. PELLETIER.
000130 INSTALLATION.    STATE TEXT PROCESSING CENTER - BATCH UNIT.
000140 DATE-WRITTEN.    03/14/1989.
000150 DATE-COMPILED.
000160*    this program reads a working file only; it writes no output
000170*    file and updates no master, so no special sign-off beyond
000180*    the ordinary batch run approval is required to execute it.
000190 SECURITY.        UNCLASSIFIED - INTERNAL USE ONLY.
000200*
000210*    ============================================================
000220*    HaikuFdr  --  word/syllable scan and haiku-line detector.
000230*
000240*    Reads a line sequential text file, breaks each line into
000250*    blank-delimited words, scores each word for syllable count
000260*    using the shop's rule-of-thumb syllable heuristic, then
000270*    scans the resulting word stream for runs of words whose
000280*    syllable totals form a 5/7/5 haiku.  Each haiku located is
000290*    printed in the order discovered; a final count line is
000300*    printed when the scan completes.
000310*
000320*    even words already used by an earlier haiku -- there is no
000330*    Every word position is tried as a possible haiku start,
000340*    even words already used by an earlier haiku -- there is no
000350*    "used word" marking in this job.
000360*    ============================================================
000370*
000380*    note to future maintainers: the shop's earlier haiku-counting
000390*    jobs ran on punched verse cards and are long since retired;
000400*    this one and its syllable work sheet are the only survivors
000410*    still in production on this unit.
000420*    CHANGE LOG.
000430*    ----------------------------------------------------------
000440*    03/14/89  RP   0000  ORIGINAL PROGRAM FOR TEXT LAB REQUEST.
000450*    03/22/89  RP   0000  ADDED FILE-STATUS DECLARATIVES PER
000460*                         SHOP STANDARD FOR LINE SEQUENTIAL READS.
000470*    07/09/89  RP   0014  DIPHTHONG TABLE EXPANDED TO MATCH THE
000480*                         LINGUISTICS OFFICE WORK SHEET (8 RULES).
000490*    11/30/89  DLK  0021  TRIPHTHONG PASS ADDED AFTER DIPHTHONG
000500*                         PASS PER REVISED WORK SHEET.
000510*    02/08/90  RP   0026  -LE/-LES SUFFIX RULE ADDED.
000520*    05/17/90  DLK  0033  Y-AS-VOWEL RULE CORRECTED -- WAS ADDING
000530*                         FOR EVERY 'Y', NOW ADDS AT MOST ONCE.
000540*    09/04/91  JFT  0048  HAIKU SCAN REWRITTEN TO TRY EVERY WORD
000550*                         POSITION AS A START, NOT JUST THE FIRST
000560*                         WORD AFTER THE LAST HAIKU FOUND.
000570*    01/22/92  JFT  0052  SUMMARY LINE FORMAT CHANGED TO MATCH
000580*                         THE LAB'S STANDARD "Found N haikus."
000590*    06/18/93  RP   0061  WORD TABLE RAISED FROM 2000 TO 9999
000600*                         ENTRIES FOR LARGER SOURCE TEXTS.
000610*    10/02/95  DLK  0070  INPUT FILE NAME NOW ACCEPTED AT RUN
000620*                         TIME INSTEAD OF BEING HARD CODED.
000630*    08/11/98  MKP  Y2K1  YEAR 2000 READINESS REVIEW - RUN DATE
000640*                         FIELD RE-VERIFIED AS PIC 9(08) YYYYMMDD,
000650*                         NO TWO-DIGIT YEAR STORAGE IN THIS PGM.
000660*                         NO CHANGES REQUIRED.
000670*    02/26/99  MKP  Y2K2  Y2K SIGN-OFF - SEE CR 99-0114.
000680*    04/14/03  SNG  0082  VOWEL TEST SPLIT OUT AS ITS OWN SHARED
000690*                         PARAGRAPH (399-) FOR USE BY BOTH THE
000700*                         Y-RULE AND THE WILDCARD PATTERN SCANS.
000710*    09/19/07  SNG  0091  CLEANED UP COMMENTS FOR ANNUAL AUDIT.
000720*    02/14/11  WDB  0103  ADDED COMMENTARY THROUGHOUT PER SHOP
000730*                         DOCUMENTATION STANDARD, NO LOGIC
000740*                         CHANGED.
000750*    06/01/13  WDB  0109  REVIEWED AGAINST LAB REQUEST FOR
000760*                         ANNUAL RECERTIFICATION.  NO CHANGES
000770*                         REQUIRED.
000780*    ----------------------------------------------------------
000790*
000800 ENVIRONMENT DIVISION.
000810 CONFIGURATION SECTION.
000820 SPECIAL-NAMES.
000830*    used only by 230- to decide IS-WORD; both cases are listed
000840*    because the class test runs against the original-case token,
000850*    before 305- folds its own working copy to lower case.
000860*    CLASS conditions test a byte at a time, so a mixed-case
000870*    token such as "Haiku" is still IS hk-alpha-class true.
000880     CLASS hk-alpha-class   IS "A" THRU "Z" "a" THRU "z".
000890*
000900 INPUT-OUTPUT SECTION.
000910 FILE-CONTROL.
000920*    OPTIONAL so a run against a mistyped or missing file name
000930*    reaches File-Handler's status-check instead of abending the
000940*    job outright.
000950     SELECT OPTIONAL hkwordsfile ASSIGN TO ws-hk-input-file-name
000960            ORGANIZATION IS LINE SEQUENTIAL
000970*    2-digit zoned status code, per the shop's house standard for
000980*    every LINE SEQUENTIAL SELECT clause on this unit, not just
000990*    this program -- see the File-Handler SECTION below.
001000            FILE STATUS  IS fs-hkwordsfile.
001010*
001020 DATA DIVISION.
001030 FILE SECTION.
001040*    no RECORD CONTAINS clause needed -- LINE SEQUENTIAL derives
001050*    the record length from the 01-level below it at run time.
001060*    the lab's raw text submissions arrive as ordinary line
001070*    sequential files, one line of prose or verse per record --
001080*    never a fixed-block or variable-length binary format.
001090 FD  hkwordsfile.
001100 01  hk-text-line-rec.
001110*    the shop's standard line-sequential record width for this
001120*    unit is 200 bytes; 196 of data plus the 4-byte FILLER pad
001130*    below keep every record on this job at that same width.
001140     03  hk-text-line-text        PIC X(196).
001150     03  FILLER                   PIC X(004).
001160*
001170*    ----------------------------------------------------------
001180*    ws-hk- prefixes every scratch field private to this run; hk-
001190*    alone (no ws-) marks a field that is also part of a record
001200*    layout above, in the FILE SECTION, or read by more than one
001210*    paragraph as a named entity in its own right rather than pure
001220*    scratch space.  idx-hk- marks every INDEXED BY name; none of
001230*    them is declared as its own data item, since an index-name is
001240*    not a user-defined data item at all.
001250*    ----------------------------------------------------------
001260 WORKING-STORAGE SECTION.
001270*    fs-hkwordsfile holds the 2-digit file status code set by
001280*    every READ/OPEN/CLOSE against hkwordsfile; File-Handler
001290*    below interrogates it when the status is not 00 or 10.
001300 77  fs-hkwordsfile                PIC 9(02)      VALUE ZEROES.
001310 77  ws-hk-input-file-name         PIC X(40)      VALUE SPACES.
001320*
001330*    sng 0082 - introduced when the shared vowel test, 399-, was
001340*    split out; the small-integer literals 399- and 390- lean on
001350*    heavily were collected here rather than left scattered.
001360*    78-level constants below stand in for the small integer
001370*    literals used in ADD/SUBTRACT/MOVE and comparison tests
001380*    throughout this program.  they are NOT used as the offset
001390*    in a relative-subscript expression such as idx (n + 1) --
001400*    COBOL requires a literal there, so +1/+2/-1 are written
001410*    out in full wherever that construct appears below.
001420 78  cte-01                                       VALUE 01.
001430 78  cte-05                                       VALUE 05.
001440 78  cte-07                                       VALUE 07.
001450 78  cte-40                                       VALUE 40.
001460*
001470*    ----  switches and 88-level conditions  ----
001480*    each switch below is a one-byte Y/N flag with its own
001490*    88-level condition-name; 88s are tested in IF/PERFORM
001500*    UNTIL clauses instead of comparing the PIC X byte itself.
001510 01  ws-hk-switches.
001520*    set TRUE by the AT END clause of the hkwordsfile READ.
001530     03  ws-hk-eof-switch          PIC X(01) VALUE "N".
001540         88  endofwordsfile                  VALUE "Y".
001550*    set TRUE if any character position in the working word
001560*    is a lower-case 'y', regardless of position in the word.
001570     03  ws-hk-has-y-sw            PIC X(01) VALUE "N".
001580         88  hk-has-y                        VALUE "Y".
001590*    set TRUE only when the LAST character position is 'y';
001600*    320- adds at most one syllable for has-y OR ends-y.
001610     03  ws-hk-ends-y-sw           PIC X(01) VALUE "N".
001620         88  hk-ends-y                       VALUE "Y".
001630*    set TRUE by 360- when the mutated word ends in -le or
001640*    -les, per the suffix rule on the work sheet.
001650     03  ws-hk-le-match-sw         PIC X(01) VALUE "N".
001660         88  hk-le-match                     VALUE "Y".
001670*    set by the shared vowel test, 399-, every time it runs.
001680     03  ws-hk-char-is-vowel-sw    PIC X(01) VALUE "N".
001690         88  hk-char-is-vowel                VALUE "Y".
001700*    set TRUE by 417- the instant a candidate fills 5/7/5.
001710     03  ws-hk-haiku-done-sw       PIC X(01) VALUE "N".
001720         88  hk-haiku-emitted                VALUE "Y".
001730*    set TRUE by 417- the instant a candidate overflows a
001740*    line or runs into a non-word token before filling 5/7/5.
001750     03  ws-hk-abandon-sw          PIC X(01) VALUE "N".
001760         88  hk-candidate-abandoned          VALUE "Y".
001770     03  FILLER                    PIC X(05) VALUE SPACES.
001780*
001790*    REDEFINES 1 of 3.  the ACCEPT FROM DATE YYYYMMDD statement
001800*    in 100- can only move into one unbroken 9(08) field, so the
001810*    8-digit number is accepted into ws-hk-run-date-num and then
001820*    read back out through the three-way split below purely for
001830*    display -- no arithmetic is ever done on the split fields.
001840*    ----  run date banner (REDEFINES 1 of 3)  ----
001850 01  ws-hk-run-date.
001860     03  ws-hk-run-date-num        PIC 9(08) VALUE ZEROES.
001870 01  ws-hk-run-date-red  REDEFINES ws-hk-run-date.
001880*    4-digit year, zero-padded -- no 2-digit year stored here;
001890*    see the 08/11/98 and 02/26/99 Y2K CHANGE LOG entries above.
001900     03  ws-hk-run-date-yyyy       PIC 9(04).
001910     03  ws-hk-run-date-mm         PIC 9(02).
001920     03  ws-hk-run-date-dd         PIC 9(02).
001930*
001940*    REDEFINES 2 of 3.  the five FILLER bytes give the table its
001950*    VALUE clauses one letter at a time (FILLER cannot be
001960*    subscripted); the OCCURS 5 view underneath lets 399- SEARCH
001970*    the same five bytes by index instead of five IF tests.
001980*    ----  vowel letter lookup table (REDEFINES 2 of 3)  ----
001990 01  ws-hk-vowel-letters.
002000*    five vowel letters, one per FILLER byte, in table order;
002010*    cte-01 through a literal 5 below are the only subscripts ever
002020*    used against the redefined OCCURS view two lines down.
002030     03  FILLER                    PIC X(01) VALUE "a".
002040     03  FILLER                    PIC X(01) VALUE "e".
002050     03  FILLER                    PIC X(01) VALUE "i".
002060     03  FILLER                    PIC X(01) VALUE "o".
002070     03  FILLER                    PIC X(01) VALUE "u".
002080 01  ws-hk-vowel-letters-red REDEFINES ws-hk-vowel-letters.
002090     03  ws-hk-vowel-letter  OCCURS 5 TIMES
002100                             INDEXED BY idx-hk-vowel
002110                             PIC X(01).
002120*
002130*    ----  word table counters (every counter is COMP)  ----
002140*    rp 0061 - every counter and position pointer in this program
002150*    is declared COMP; none of them is ever displayed edited, so
002160*    there is no reason to carry them in DISPLAY usage.
002170 01  ws-hk-word-counters.
002180*    upper bound of the word table below; 200- stops tokenizing
002190*    a line once this many words have already been loaded.
002200     03  ws-hk-word-max-lim        PIC 9(04) COMP VALUE 9999.
002210*    current high-water mark of the word table; also the
002220*    DEPENDING ON count that governs the table's OCCURS below.
002230     03  ws-hk-word-cap-cnt        PIC 9(04) COMP VALUE ZEROES.
002240*    running total of haikus printed; moved to hk-sl-count for
002250*    the one summary line printed by 500-.
002260     03  ws-hk-haiku-found-cnt     PIC 9(09) COMP VALUE ZEROES.
002270*    column pointer into hk-text-line-text while 210- walks the
002280*    196-byte input line looking for blank-delimited tokens.
002290     03  ws-hk-line-pos            PIC 9(03) COMP VALUE ZEROES.
002300*    starting column of the token currently being measured;
002310*    paired with ws-hk-token-len to form a reference-
002320*    modification expression, hk-text-line-text (start : len),
002330*    when the token is finally moved into the word table.
002340     03  ws-hk-token-start         PIC 9(03) COMP VALUE ZEROES.
002350*    measured width of the current token, in columns; paired with
002360*    ws-hk-token-start to form the same kind of reference-
002370*    modification pair described just above.
002380     03  ws-hk-token-len           PIC 9(03) COMP VALUE ZEROES.
002390*    ws-hk-token-len clamped to 40 for the MOVE into hk-wr-text;
002400*    see 230- for why the unclamped length is kept separately.
002410     03  ws-hk-store-len           PIC 9(02) COMP VALUE ZEROES.
002420*    STRING pointer used by 425- while a confirmed haiku's words
002430*    are being concatenated into ws-hk-haiku-line-text.
002440     03  ws-hk-build-out-pos       PIC 9(03) COMP VALUE ZEROES.
002450*
002460*    ----  the word table loaded from the source file  ----
002470*    rp 0061 - the word table is an OCCURS ... TIMES DEPENDING ON
002480*    table; it starts at zero occurrences and grows by one entry
002490*    each time 230- appends a token, up to the 9999-entry ceiling
002500*    set by ws-hk-word-max-lim above.  three index-names share
002510*    this one table -- idx-hk-word for the outer scoring/scan
002520*    loop, idx-hk-scan for the haiku candidate's look-ahead
002530*    position, and idx-hk-build for re-walking a confirmed
002540*    candidate back into a printable line.
002550 01  ws-hk-word-table  OCCURS 0001 TO 9999 TIMES
002560                       DEPENDING ON ws-hk-word-cap-cnt
002570                       INDEXED   BY idx-hk-word
002580                                    idx-hk-scan
002590                                    idx-hk-build.
002600*    the token as it appeared on the source line, truncated to
002610*    40 bytes for storage only (see 230- below for the caveat).
002620     03  hk-wr-text                PIC X(40) VALUE SPACES.
002630*    stored length of hk-wr-text, 0 thru 40; used everywhere a
002640*    reference modification needs this entry's exact extent,
002650*    e.g. hk-wr-text (idx) (1 : hk-wr-len (idx)).
002660     03  hk-wr-len                 PIC 9(02) COMP VALUE ZEROES.
002670*    IS-WORD indicator; "Y" only if the ENTIRE original token,
002680*    untruncated, tested all-alphabetic under hk-alpha-class.
002690     03  hk-wr-is-word             PIC X(01) VALUE "N".
002700         88  hk-wr-word                      VALUE "Y".
002710*    syllable count scored by 300- for this table entry; left
002720*    at zero for any entry that is not a word.
002730     03  hk-wr-syllables           PIC 9(02) COMP VALUE ZEROES.
002740     03  FILLER                    PIC X(05) VALUE SPACES.
002750*
002760*    ----  one word's syllable-scoring work area  ----
002770*    scratch counters for the one word currently being scored;
002780*    reloaded by 305- at the top of every pass through the table.
002790 01  ws-hk-syllable-counters.
002800*    current length of ws-hk-work-word; shrinks by ws-hk-match-len
002810*    each time 395- removes a diphthong or triphthong match.
002820     03  ws-hk-work-len            PIC 9(02) COMP VALUE ZEROES.
002830*    signed so the silent-e and gap-close subtractions below
002840*    can never wrap a zoned field negative without trapping it.
002850     03  ws-hk-syllable-cnt        PIC S9(03) COMP VALUE ZEROES.
002860*    raw vowel count from 310-, before the y-rule, silent-e rule,
002870*    diphthong/triphthong removals and -le rule all adjust it.
002880     03  ws-hk-vowel-cnt           PIC 9(02) COMP VALUE ZEROES.
002890*
002900*    holding area for the word under test, re-loaded fresh from
002910*    the table and folded to lower case at the top of 305-.
002920 01  ws-hk-work-word-group.
002930     03  ws-hk-work-word           PIC X(40) VALUE SPACES.
002940*
002950*    REDEFINES 3 of 3.  ws-hk-work-word is addressed two ways:
002960*    as a 40-byte group with reference modification for multi-
002970*    character pattern tests, and -- through this REDEFINES -- as
002980*    an OCCURS 40 table of single bytes, indexed by idx-hk-char,
002990*    for the single-character vowel/y/silent-e tests.  both views
003000*    share the same storage, so a MOVE into one is visible
003010*    immediately through the other; no data is ever copied.
003020*    ----  working word, character by character (REDEF 3 of 3) --
003030 01  ws-hk-work-word-chars REDEFINES ws-hk-work-word-group.
003040     03  ws-hk-work-char     OCCURS 40 TIMES
003050                             INDEXED BY idx-hk-char
003060                             PIC X(01).
003070*
003080*    ----  generic leftmost-substring scan work area  ----
003090*    work area for the shared leftmost-substring scan, 390-,
003100*    used by every diphthong/triphthong paragraph that matches
003110*    literal alternatives only (the wildcard-middle patterns in
003120*    342/343/345/352 load ws-hk-match-pos/-len directly instead).
003130 01  ws-hk-pattern-match.
003140*    first literal alternative the caller is scanning for, left-
003150*    justified; ws-hk-pattern-alt-1-len gives its true extent so
003160*    390- never compares trailing pad bytes against the word.
003170     03  ws-hk-pattern-alt-1       PIC X(03) VALUE SPACES.
003180     03  ws-hk-pattern-alt-1-len   PIC 9(01) COMP VALUE ZEROES.
003190*    second literal alternative, or ZEROES length if the caller
003200*    has only one pattern to try (ay, ou, aye, oya, ay, owe).
003210     03  ws-hk-pattern-alt-2       PIC X(03) VALUE SPACES.
003220     03  ws-hk-pattern-alt-2-len   PIC 9(01) COMP VALUE ZEROES.
003230*    1-origin column where the match begins, ZEROES if none was
003240*    found; every caller tests this before performing 395-.
003250     03  ws-hk-match-pos           PIC 9(02) COMP VALUE ZEROES.
003260*    2 or 3 depending on which alternative or wildcard test hit;
003270*    this is the exact count of bytes 395- removes from the word.
003280     03  ws-hk-match-len           PIC 9(01) COMP VALUE ZEROES.
003290*    1-origin column under test; driven by a VARYING clause in
003300*    the calling paragraph, one column at a time, left to right.
003310     03  ws-hk-scan-pos            PIC 9(02) COMP VALUE ZEROES.
003320*    395-'s read cursor; starts one past the matched substring
003330*    and walks right, one character per pass through 396-.
003340     03  ws-hk-gap-read-pos        PIC 9(02) COMP VALUE ZEROES.
003350*    395-'s write cursor; starts at the matched substring's own
003360*    first column and trails the read cursor by ws-hk-match-len
003370*    bytes for the whole shift, closing the gap left behind.
003380     03  ws-hk-gap-write-pos       PIC 9(02) COMP VALUE ZEROES.
003390*    single byte handed to 399- by every caller that needs a
003400*    vowel/consonant test; loaded fresh before each such call.
003410     03  ws-hk-check-char          PIC X(01) VALUE SPACE.
003420*
003430*    ----  haiku candidate scan counters  ----
003440*    one candidate haiku's running line totals; reset by 410-
003450*    every time a new word position is tried as a haiku start.
003460 01  ws-hk-haiku-scan.
003470*    seeded from the start word's own syllable count, then held
003480*    fixed at 5 once 417- confirms line 1 is full.
003490     03  ws-hk-line1-cnt           PIC 9(02) COMP VALUE ZEROES.
003500*    line 2 and line 3 follow the same fixed-at-7/fixed-at-5
003510*    pattern as line 1 above, enforced entirely inside 417-.
003520     03  ws-hk-line2-cnt           PIC 9(02) COMP VALUE ZEROES.
003530     03  ws-hk-line3-cnt           PIC 9(02) COMP VALUE ZEROES.
003540*    syllable count of the word currently being folded into the
003550*    candidate by 417-; reloaded by 415- on every look-ahead step.
003560     03  ws-hk-cur-syl             PIC 9(02) COMP VALUE ZEROES.
003570     03  FILLER                    PIC X(05) VALUE SPACES.
003580*
003590*    ----  one printed haiku detail line  ----
003600*    one printed haiku, three lines' worth of words strung
003610*    together with a single space between them -- the report
003620*    layout calls for one detail line per haiku, not three.
003630*    jft 0048 - this area did not change shape when the scan logic
003640*    below it was rewritten; only the paragraphs that fill it did.
003650 01  ws-hk-haiku-line.
003660*    194 bytes covers the shop's widest anticipated haiku -- three
003670*    lines of words at the table's 40-byte maximum width, plus one
003680*    separating space per word, comfortably inside this allowance.
003690     03  ws-hk-haiku-line-text     PIC X(194) VALUE SPACES.
003700     03  FILLER                    PIC X(006) VALUE SPACES.
003710*
003720*    ----  final summary line  ----
003730*    jft 0052 - fixed text built around the one variable field,
003740*    hk-sl-count, to match the lab's standard phrasing exactly.
003750 01  ws-hk-summary-line.
003760     03  hk-sl-text                PIC X(11) VALUE "Found ".
003770     03  hk-sl-count               PIC 9(09) VALUE ZEROES.
003780     03  hk-sl-suffix              PIC X(08) VALUE " haikus.".
003790     03  FILLER                    PIC X(04) VALUE SPACES.
003800*
003810*    ----------------------------------------------------------
003820*    the DECLARATIVES below are the shop's standard error trap for
003830*    a LINE SEQUENTIAL SELECT; they never run during a clean pass
003840*    through this job, only when OPEN, READ or CLOSE against
003850*    hkwordsfile comes back with something other than a 00 or, for
003860*    READ, a 10 end-of-file code.  MAIN-PARAGRAPH below is where a
003870*    clean run actually starts -- see the numbered 100000 through
003880*    500000 section banners for the phase each block of paragraphs
003890*    belongs to.
003900*    ----------------------------------------------------------
003910 PROCEDURE DIVISION.
003920 DECLARATIVES.
003930*    standard shop declarative for LINE SEQUENTIAL files; catches
003940*    any status other than 00 (successful) or 10 (end of file,
003950*    handled by the AT END clause in 200- and never reaching here)
003960 File-Handler SECTION.
003970     USE AFTER ERROR PROCEDURE ON hkwordsfile.
003980*
003990*    this paragraph never returns -- the STOP statement below ends
004000*    the run, so no EXIT paragraph or GOBACK is needed after it.
004010 status-check.
004020*    this unit's own abend banner for the word-file scan job --
004030*    plainer corners than the sales-report job's box, since this
004040*    run only ever has the one file open to report on.
004050     DISPLAY "+----+----+----+----+----+----+----+----"
004060     DISPLAY "| Word File Error Trap.                 |"
004070     DISPLAY "+----+----+----+----+----+----+----+----"
004080     DISPLAY "| File in error : [" ws-hk-input-file-name "]."
004090*    whatever status code tripped File-Handler is shown here
004100*    verbatim -- status-check never tests or branches on it.
004110     DISPLAY "| Return code   : [" fs-hkwordsfile "]."
004120     DISPLAY "+----+----+----+----+----+----+----+----"
004130*    operator-facing STOP, not a data-name STOP; ENTER at the
004140*    console simply ends the run after the operator has read
004150*    the banner above.
004160     STOP "Word file error -- notify operations, then press ENTER.".
004170*    the main body of the program, MAIN-PARAGRAPH through 500-,
004180*    starts below; nothing above this line runs unless a READ,
004190*    OPEN or CLOSE against hkwordsfile comes back with a bad
004200*    status code.
004210 END DECLARATIVES.
004220*
004230*    drives the whole run in the order SPEC calls for: open and
004240*    banner, load every word, score every word's syllables, scan
004250*    the loaded table for haikus, then the closing report.
004260 MAIN-PARAGRAPH.
004270*    open the file, accept the run date, print the run banner.
004280     PERFORM 100-BEGIN-START-PROGRAM
004290        THRU 100-END-START-PROGRAM
004300*
004310*    read every record and tokenize it into the word table before
004320*    any scoring begins; the table's final extent is whatever
004330*    ws-hk-word-cap-cnt holds when endofwordsfile goes TRUE.
004340     PERFORM 200-BEGIN-LOAD-WORDS
004350        THRU 200-END-LOAD-WORDS
004360       UNTIL endofwordsfile
004370*
004380*    score every table entry in table order, one VARYING pass;
004390*    idx-hk-word also becomes the haiku scan's own outer index.
004400     PERFORM 300-BEGIN-COUNT-SYLLABLES
004410        THRU 300-END-COUNT-SYLLABLES
004420     VARYING idx-hk-word FROM cte-01 BY cte-01
004430       UNTIL idx-hk-word GREATER ws-hk-word-cap-cnt
004440*
004450*    try every loaded word, in order, as a possible haiku start.
004460     PERFORM 400-BEGIN-SCAN-HAIKUS
004470        THRU 400-END-SCAN-HAIKUS
004480     VARYING idx-hk-word FROM cte-01 BY cte-01
004490       UNTIL idx-hk-word GREATER ws-hk-word-cap-cnt
004500*
004510*    print the count line, close the file, stop the run.
004520     PERFORM 500-BEGIN-FINISH-PROGRAM
004530        THRU 500-END-FINISH-PROGRAM
004540*
004550*    only STOP RUN in the whole program; every PERFORM above it
004560*    returns control here in turn once its own phase is done.
004570     STOP RUN.
004580*
004590*    ----------------------------------------------------------
004600*    dlk 0070 - before request 0070 the file name was a hard-coded
004610*    literal; the ACCEPT statement below replaced it with this,
004620*    so operators no longer need a recompile for a new file.
004630*    100000  --  open the source file, show the run banner.
004640*    ----------------------------------------------------------
004650*    run-date banner uses the REDEFINES split described above;
004660*    nothing here ever arithmetics on the split yyyy/mm/dd bytes.
004670 100-begin-start-program.
004680     DISPLAY "Haiku Finder - syllable scan batch run."
004690     DISPLAY "Enter the name of the input text file: "
004700        WITH NO ADVANCING
004710*    no length edit on the accepted name -- the OPTIONAL SELECT
004720*    above tolerates a file that is not present at all.
004730     ACCEPT ws-hk-input-file-name
004740*
004750*    4-digit year form used here on purpose -- see the Y2K entries
004760*    in the CHANGE LOG above for why this field was re-verified.
004770     ACCEPT  ws-hk-run-date-num FROM DATE YYYYMMDD
004780*
004790*    File-Handler above only fires on a bad status from this OPEN,
004800*    not on a merely-missing OPTIONAL file.
004810     OPEN INPUT hkwordsfile
004820*
004830     DISPLAY SPACE
004840     DISPLAY "Run date: [" ws-hk-run-date-yyyy "/"
004850             ws-hk-run-date-mm "/" ws-hk-run-date-dd "]."
004860*    00 is a clean open; any other code sends control to
004870*    status-check in the DECLARATIVES above instead of past here.
004880     DISPLAY "Opening. Status Code: [" fs-hkwordsfile "]."
004890     DISPLAY SPACE.
004900 100-end-start-program.
004910     EXIT.
004920*
004930*    ----------------------------------------------------------
004940*    ----------------------------------------------------------
004950*    tokenizing happens here, once per line, rather than later at
004960*    scoring time, so 300- and 400- below both work against a
004970*    plain in-memory table and never touch hk-text-line-text again
004980*    once this phase is complete.
004990*    200000  --  sequential read loop; loads the whole file as an
005000*    ordered table of words before any scoring or scanning begins.
005010*    ----------------------------------------------------------
005020*    one READ per detail line; 210- is only performed on a
005030*    successful read, never on the AT END branch.
005040 200-begin-load-words.
005050     READ hkwordsfile RECORD
005060*    AT END only fires once, on the read past the last record;
005070*    every successful read before that takes the NOT AT END leg.
005080       AT END
005090          SET endofwordsfile    TO TRUE
005100*
005110       NOT AT END
005120          PERFORM 210-BEGN-TOKENIZE-LINE
005130             THRU 210-ENDN-TOKENIZE-LINE
005140     END-READ.
005150 200-end-load-words.
005160     EXIT.
005170*
005180*    ws-hk-line-pos is the column pointer used by every
005190*    paragraph below down through 230-; it starts the line over
005200*    at column 1 and climbs right until the line or the table
005210*    runs out, whichever comes first.
005220  210-begn-tokenize-line.
005230     MOVE cte-01               TO ws-hk-line-pos
005240*
005250     PERFORM 220-BEGN-EXTRACT-ONE-TOKEN
005260        THRU 220-ENDN-EXTRACT-ONE-TOKEN
005270       UNTIL ws-hk-line-pos    GREATER LENGTH OF hk-text-line-text
005280          OR ws-hk-word-cap-cnt NOT LESS ws-hk-word-max-lim.
005290  210-endn-tokenize-line.
005300     EXIT.
005310*
005320*    single-column step; called repeatedly by the PERFORM UNTIL
005330*    in 220- rather than written as its own scanning loop here.
005340*    advances one column whether or not the byte there is a
005350*    space -- the caller's own UNTIL test decides when to stop.
005360  212-begn-skip-spaces.
005370     ADD cte-01                TO ws-hk-line-pos.
005380  212-endn-skip-spaces.
005390     EXIT.
005400*
005410*    220- finds one token's start and end columns but does not
005420*    move any bytes itself -- 225- extends the end column one
005430*    position at a time, and 230- does the one MOVE at the end.
005440  220-begn-extract-one-token.
005450     PERFORM 212-BEGN-SKIP-SPACES
005460*    212- is performed once per leading space; a token that starts
005470*    in column 1 with no leading space performs it zero times.
005480        THRU 212-ENDN-SKIP-SPACES
005490       UNTIL ws-hk-line-pos    GREATER LENGTH OF hk-text-line-text
005500          OR hk-text-line-text (ws-hk-line-pos : 1)
005510                                NOT EQUAL SPACE
005520*
005530*    ran off the end of the line on whitespace alone -- nothing
005540*    left to extract, so skip straight past 225-/230- this pass.
005550     IF ws-hk-line-pos         GREATER LENGTH OF hk-text-line-text
005560        GO TO 220-endn-extract-one-token
005570     END-IF
005580*
005590     MOVE ws-hk-line-pos       TO ws-hk-token-start
005600     MOVE ZEROES               TO ws-hk-token-len
005610*
005620     PERFORM 225-BEGN-MEASURE-TOKEN
005630        THRU 225-ENDN-MEASURE-TOKEN
005640       UNTIL ws-hk-line-pos    GREATER LENGTH OF hk-text-line-text
005650          OR hk-text-line-text (ws-hk-line-pos : 1) EQUAL SPACE
005660*
005670     PERFORM 230-BEGN-APPEND-WORD
005680        THRU 230-ENDN-APPEND-WORD.
005690  220-endn-extract-one-token.
005700     EXIT.
005710*
005720*    widens the token by one column and advances the line
005730*    pointer in the same ADD statement; ws-hk-token-len ends this
005740*    loop holding the token's exact width in columns.
005750  225-begn-measure-token.
005760     ADD cte-01                TO ws-hk-line-pos
005770                                   ws-hk-token-len.
005780  225-endn-measure-token.
005790     EXIT.
005800*
005810*    230- is the only paragraph that ever moves token bytes into
005820*    the word table; everything above it just measures columns.
005830*    word 0033 - the shop standard truncates a token longer than
005840*    40 characters for storage, but IS-WORD is judged against the
005850*    token as it actually appeared on the source line.
005860  230-begn-append-word.
005870     ADD  cte-01                TO ws-hk-word-cap-cnt
005880     SET  idx-hk-word            TO ws-hk-word-cap-cnt
005890*
005900*    clamp the stored length to 40 bytes without touching
005910*    ws-hk-token-len itself, since the IS-WORD test just below
005920*    still needs the untruncated column count.
005930     MOVE ws-hk-token-len        TO ws-hk-store-len
005940     IF   ws-hk-store-len        GREATER cte-40
005950          MOVE cte-40            TO ws-hk-store-len
005960     END-IF
005970*
005980*    blank the whole 40-byte entry first so any previous table
005990*    occupant's trailing characters cannot bleed through a
006000*    shorter token moved in by the reference modification below.
006010     MOVE SPACES TO hk-wr-text (idx-hk-word)
006020     MOVE hk-text-line-text (ws-hk-token-start : ws-hk-store-len)
006030       TO hk-wr-text (idx-hk-word)
006040     MOVE ws-hk-store-len        TO hk-wr-len (idx-hk-word)
006050*
006060     MOVE "N"                    TO hk-wr-is-word (idx-hk-word)
006070*    IS-WORD is judged here against the full, untruncated token
006080*    -- hk-text-line-text sliced at its original width, not the
006090*    40-byte clamp just stored above.
006100     IF hk-text-line-text (ws-hk-token-start : ws-hk-token-len)
006110                                  IS hk-alpha-class
006120        MOVE "Y"                 TO hk-wr-is-word (idx-hk-word)
006130     END-IF
006140*
006150     MOVE ZEROES                 TO hk-wr-syllables (idx-hk-word).
006160  230-endn-append-word.
006170     EXIT.
006180*
006190*    ----------------------------------------------------------
006200*    per the linguistics office's rule-of-thumb work sheet.
006210*    ----------------------------------------------------------
006220*    the work sheet's rule-of-thumb method, in the order coded
006230*    below: count true vowels one character at a time (310-), add
006240*    at most one more for a 'y' used as a vowel (320-), subtract
006250*    one for a trailing silent e that was wrongly counted as a
006260*    vowel (330-), subtract one per diphthong and one per
006270*    triphthong match, each pair or triple of vowels counting as
006280*    only one syllable once merged (340-/350-), then add one back
006290*    for a mutated word ending in -le or -les (360-).  none of it
006300*    claims to be a dictionary-accurate syllable count -- it is
006310*    linguistics office's own approximation, coded here exactly as
006320*    handed to this shop on the original work sheet.
006330*    300000 -- SyllableCounter.  Scores one word's syllable count
006340*    per the linguistics office's rule-of-thumb work sheet.
006350*    ----------------------------------------------------------
006360*    a non-word table entry (punctuation, a lone number) is left
006370*    at zero syllables and is simply skipped here -- 400- later
006380*    treats zero-syllable, non-word entries as unusable anyway.
006390 300-begin-count-syllables.
006400*    skips straight to 300-end-count-syllables for any entry whose
006410*    hk-wr-is-word byte is "N" -- punctuation and bare numbers are
006420*    left at the zero syllables their table entry started with.
006430     IF hk-wr-word (idx-hk-word)
006440        PERFORM 305-BEGN-SCORE-ONE-WORD
006450           THRU 305-ENDN-SCORE-ONE-WORD
006460     END-IF.
006470 300-end-count-syllables.
006480     EXIT.
006490*
006500*    working copy is lower-cased in place so every pattern test
006510*    below can use lower-case literals without a CLASS test.
006520  305-begn-score-one-word.
006530     MOVE hk-wr-text (idx-hk-word)   TO ws-hk-work-word
006540     MOVE hk-wr-len  (idx-hk-word)   TO ws-hk-work-len
006550*
006560     INSPECT ws-hk-work-word
006570          CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006580                  TO "abcdefghijklmnopqrstuvwxyz"
006590*
006600*    reset ahead of the VARYING pass just below; 310- only ever
006610*    adds to this field, never subtracts from it directly.
006620     MOVE ZEROES                     TO ws-hk-vowel-cnt
006630     PERFORM 310-BEGN-COUNT-VOWELS
006640        THRU 310-ENDN-COUNT-VOWELS
006650     VARYING idx-hk-char FROM cte-01 BY cte-01
006660       UNTIL idx-hk-char GREATER ws-hk-work-len
006670     MOVE ws-hk-vowel-cnt             TO ws-hk-syllable-cnt
006680*
006690*    320- through 360- below run in this fixed order, each one
006700*    working against whatever the previous rule already changed;
006710*    none of the five PERFORM statements here ever reorders.
006720     PERFORM 320-BEGIN-APPLY-Y-RULE    THRU 320-END-APPLY-Y-RULE
006730     PERFORM 330-BEGIN-APPLY-SILENT-E  THRU 330-END-APPLY-SILENT-E
006740     PERFORM 340-BEGIN-REMOVE-DIPHTHONGS
006750        THRU 340-END-REMOVE-DIPHTHONGS
006760     PERFORM 350-BEGIN-REMOVE-TRIPHTHONGS
006770        THRU 350-END-REMOVE-TRIPHTHONGS
006780     PERFORM 360-BEGIN-APPLY-LE-RULE   THRU 360-END-APPLY-LE-RULE
006790*
006800     MOVE ws-hk-syllable-cnt     TO hk-wr-syllables (idx-hk-word).
006810  305-endn-score-one-word.
006820     EXIT.
006830*
006840*    one VARYING pass, one character at a time, building the
006850*    starting vowel count that 320- through 360- then adjust.
006860  310-begn-count-vowels.
006870     MOVE ws-hk-work-char (idx-hk-char) TO ws-hk-check-char
006880     PERFORM 399-BEGN-TEST-VOWEL THRU 399-ENDN-TEST-VOWEL
006890     IF hk-char-is-vowel
006900        ADD cte-01 TO ws-hk-vowel-cnt
006910     END-IF.
006920  310-endn-count-vowels.
006930     EXIT.
006940*
006950*    dlk 0033 - add at most once for 'y', not once per occurrence.
006960 320-begin-apply-y-rule.
006970     PERFORM 321-BEGN-FIND-Y THRU 321-ENDN-FIND-Y
006980*
006990*    re-tested here directly on the last character rather than
007000*    reusing hk-has-y, since has-y is true for ANY 'y' position,
007010*    not only the last one.
007020     MOVE "N" TO ws-hk-ends-y-sw
007030     IF ws-hk-work-char (ws-hk-work-len) EQUAL "y"
007040        MOVE "Y" TO ws-hk-ends-y-sw
007050     END-IF
007060*
007070*    a word with no true vowel at all ("my", "shy") needs its
007080*    'y' counted as the word's only vowel; a word that merely
007090*    ends in 'y' after a true vowel ("day") needs it counted too.
007100     IF (ws-hk-vowel-cnt EQUAL ZEROES AND hk-has-y)
007110        OR hk-ends-y
007120        ADD cte-01 TO ws-hk-syllable-cnt
007130     END-IF.
007140 320-end-apply-y-rule.
007150     EXIT.
007160*
007170*    scans the whole word once for ANY 'y', stopping the instant
007180*    one is found -- hk-has-y only ever needs to be Y or N.
007190  321-begn-find-y.
007200     MOVE "N" TO ws-hk-has-y-sw
007210     PERFORM 323-BEGN-CHECK-Y-CHAR THRU 323-ENDN-CHECK-Y-CHAR
007220        VARYING idx-hk-char FROM cte-01 BY cte-01
007230          UNTIL idx-hk-char GREATER ws-hk-work-len
007240             OR hk-has-y.
007250  321-endn-find-y.
007260     EXIT.
007270*
007280  323-begn-check-y-char.
007290     IF ws-hk-work-char (idx-hk-char) EQUAL "y"
007300        MOVE "Y" TO ws-hk-has-y-sw
007310     END-IF.
007320  323-endn-check-y-char.
007330     EXIT.
007340*
007350*    a trailing silent e was already counted as a vowel by 310-;
007360*    this paragraph backs that one vowel back out, but never
007370*    below zero -- the NOT EQUAL ZEROES guard prevents that.
007380 330-begin-apply-silent-e.
007390     IF ws-hk-work-char (ws-hk-work-len) EQUAL "e"
007400        AND ws-hk-syllable-cnt NOT EQUAL ZEROES
007410        SUBTRACT cte-01 FROM ws-hk-syllable-cnt
007420     END-IF.
007430 330-end-apply-silent-e.
007440     EXIT.
007450*
007460*    rp 0014 - the eight diphthong removal rules, applied strictly
007470*    in this order against the word as already shortened by any
007480*    earlier removal in this same list.  pattern 7 repeats pattern
007490*    2's test against the shortened word, per the work sheet.
007500 340-begin-remove-diphthongs.
007510     PERFORM 341-BEGN-DIPH-EA-EE      THRU 341-ENDN-DIPH-EA-EE
007520     PERFORM 342-BEGN-DIPH-AI-EI-AXE  THRU 342-ENDN-DIPH-AI-EI-AXE
007530     PERFORM 343-BEGN-DIPH-OU-OO-UXE  THRU 343-ENDN-DIPH-OU-OO-UXE
007540     PERFORM 344-BEGN-DIPH-AY         THRU 344-ENDN-DIPH-AY
007550     PERFORM 345-BEGN-DIPH-IGH-IE-VYV
007560        THRU 345-ENDN-DIPH-IGH-IE-VYV
007570     PERFORM 346-BEGN-DIPH-OI-OY      THRU 346-ENDN-DIPH-OI-OY
007580     PERFORM 342-BEGN-DIPH-AI-EI-AXE  THRU 342-ENDN-DIPH-AI-EI-AXE
007590     PERFORM 348-BEGN-DIPH-OU         THRU 348-ENDN-DIPH-OU.
007600 340-end-remove-diphthongs.
007610     EXIT.
007620*
007630*    two 2-byte literal alternatives, no wildcard middle; loads
007640*    ws-hk-pattern-alt-1/-2 and hands the scan to 390- directly.
007650  341-begn-diph-ea-ee.
007660     MOVE "ea"   TO ws-hk-pattern-alt-1
007670     MOVE 2      TO ws-hk-pattern-alt-1-len
007680     MOVE "ee"   TO ws-hk-pattern-alt-2
007690     MOVE 2      TO ws-hk-pattern-alt-2-len
007700     PERFORM 390-BEGN-SCAN-PATTERN THRU 390-ENDN-SCAN-PATTERN
007710     IF ws-hk-match-pos GREATER ZEROES
007720        PERFORM 395-BEGN-CLOSE-GAP THRU 395-ENDN-CLOSE-GAP
007730     END-IF.
007740  341-endn-diph-ea-ee.
007750     EXIT.
007760*
007770*    ai/ei are literal, but a-[not vowel]-e has a wildcard middle
007780*    character that must itself be tested -- 390- cannot express
007790*    that, so 3422- re-implements the leftmost scan by hand.
007800  342-begn-diph-ai-ei-axe.
007810     MOVE ZEROES TO ws-hk-match-pos ws-hk-match-len
007820     PERFORM 3422-BEGN-TRY-AIE-POS THRU 3422-ENDN-TRY-AIE-POS
007830        VARYING ws-hk-scan-pos FROM cte-01 BY cte-01
007840          UNTIL ws-hk-scan-pos GREATER ws-hk-work-len
007850             OR ws-hk-match-pos GREATER ZEROES
007860     IF ws-hk-match-pos GREATER ZEROES
007870        PERFORM 395-BEGN-CLOSE-GAP THRU 395-ENDN-CLOSE-GAP
007880     END-IF.
007890  342-endn-diph-ai-ei-axe.
007900     EXIT.
007910*
007920*    first IF tries the 2-byte literal pair at this column; the
007930*    second tries the 3-byte a-x-e pattern only if the first
007940*    missed, reusing 399- to test whether x is a consonant.
007950*       literal ai/ei pair test.
007960  3422-begn-try-aie-pos.
007970     IF ws-hk-scan-pos + 1 NOT GREATER ws-hk-work-len
007980        AND (ws-hk-work-word (ws-hk-scan-pos : 2) EQUAL "ai"
007990         OR  ws-hk-work-word (ws-hk-scan-pos : 2) EQUAL "ei")
008000        MOVE ws-hk-scan-pos    TO ws-hk-match-pos
008010        MOVE 2                 TO ws-hk-match-len
008020     END-IF
008030     IF ws-hk-match-pos EQUAL ZEROES
008040        AND ws-hk-scan-pos + 2 NOT GREATER ws-hk-work-len
008050*    only tried if the literal pair just above missed entirely.
008060        AND ws-hk-work-char (ws-hk-scan-pos)     EQUAL "a"
008070        AND ws-hk-work-char (ws-hk-scan-pos + 2) EQUAL "e"
008080        MOVE ws-hk-work-char (ws-hk-scan-pos + 1)
008090          TO ws-hk-check-char
008100        PERFORM 399-BEGN-TEST-VOWEL THRU 399-ENDN-TEST-VOWEL
008110        IF NOT hk-char-is-vowel
008120           MOVE ws-hk-scan-pos TO ws-hk-match-pos
008130           MOVE 3              TO ws-hk-match-len
008140        END-IF
008150     END-IF.
008160  3422-endn-try-aie-pos.
008170     EXIT.
008180*
008190*    same shape as 342- one block above, substituting ou/oo for
008200*    the literal pair and u-x-e for the wildcard-middle pattern.
008210  343-begn-diph-ou-oo-uxe.
008220     MOVE ZEROES TO ws-hk-match-pos ws-hk-match-len
008230     PERFORM 3432-BEGN-TRY-OUE-POS THRU 3432-ENDN-TRY-OUE-POS
008240        VARYING ws-hk-scan-pos FROM cte-01 BY cte-01
008250          UNTIL ws-hk-scan-pos GREATER ws-hk-work-len
008260             OR ws-hk-match-pos GREATER ZEROES
008270     IF ws-hk-match-pos GREATER ZEROES
008280        PERFORM 395-BEGN-CLOSE-GAP THRU 395-ENDN-CLOSE-GAP
008290     END-IF.
008300  343-endn-diph-ou-oo-uxe.
008310     EXIT.
008320*
008330*    identical shape to 3422- above: literal pair first, then the
008340*    u-[not vowel]-e wildcard test, testing u/e instead of a/e.
008350*       literal ou/oo pair test.
008360  3432-begn-try-oue-pos.
008370     IF ws-hk-scan-pos + 1 NOT GREATER ws-hk-work-len
008380        AND (ws-hk-work-word (ws-hk-scan-pos : 2) EQUAL "ou"
008390         OR  ws-hk-work-word (ws-hk-scan-pos : 2) EQUAL "oo")
008400        MOVE ws-hk-scan-pos    TO ws-hk-match-pos
008410        MOVE 2                 TO ws-hk-match-len
008420     END-IF
008430     IF ws-hk-match-pos EQUAL ZEROES
008440        AND ws-hk-scan-pos + 2 NOT GREATER ws-hk-work-len
008450*    only tried if the literal pair just above missed entirely.
008460        AND ws-hk-work-char (ws-hk-scan-pos)     EQUAL "u"
008470        AND ws-hk-work-char (ws-hk-scan-pos + 2) EQUAL "e"
008480        MOVE ws-hk-work-char (ws-hk-scan-pos + 1)
008490          TO ws-hk-check-char
008500        PERFORM 399-BEGN-TEST-VOWEL THRU 399-ENDN-TEST-VOWEL
008510        IF NOT hk-char-is-vowel
008520           MOVE ws-hk-scan-pos TO ws-hk-match-pos
008530           MOVE 3              TO ws-hk-match-len
008540        END-IF
008550     END-IF.
008560  3432-endn-try-oue-pos.
008570     EXIT.
008580*
008590*    single literal alternative; the second pattern slot is left
008600*    at length zero so 390- never tries it.
008610*    jft 0014 - one of eight diphthong rules added to match the
008620*    linguistics office work sheet's expanded table; see the
008630*    07/09/89 CHANGE LOG entry above.
008640  344-begn-diph-ay.
008650     MOVE "ay"   TO ws-hk-pattern-alt-1
008660     MOVE 2      TO ws-hk-pattern-alt-1-len
008670     MOVE SPACES TO ws-hk-pattern-alt-2
008680     MOVE 0      TO ws-hk-pattern-alt-2-len
008690     PERFORM 390-BEGN-SCAN-PATTERN THRU 390-ENDN-SCAN-PATTERN
008700     IF ws-hk-match-pos GREATER ZEROES
008710        PERFORM 395-BEGN-CLOSE-GAP THRU 395-ENDN-CLOSE-GAP
008720     END-IF.
008730  344-endn-diph-ay.
008740     EXIT.
008750*
008760*    three alternatives, the most involved of the eight: a 3-byte
008770*    literal, a 2-byte literal, and a vowel-y-vowel wildcard test
008780*    that calls 399- twice, once per flanking character.
008790  345-begn-diph-igh-ie-vyv.
008800     MOVE ZEROES TO ws-hk-match-pos ws-hk-match-len
008810     PERFORM 3452-BEGN-TRY-IGHIE-POS THRU 3452-ENDN-TRY-IGHIE-POS
008820        VARYING ws-hk-scan-pos FROM cte-01 BY cte-01
008830          UNTIL ws-hk-scan-pos GREATER ws-hk-work-len
008840             OR ws-hk-match-pos GREATER ZEROES
008850     IF ws-hk-match-pos GREATER ZEROES
008860        PERFORM 395-BEGN-CLOSE-GAP THRU 395-ENDN-CLOSE-GAP
008870     END-IF.
008880  345-endn-diph-igh-ie-vyv.
008890     EXIT.
008900*
008910*    three separate IF blocks, each skipped once an earlier one
008920*    already set ws-hk-match-pos -- only the first hit counts.
008930*       literal igh test.
008940  3452-begn-try-ighie-pos.
008950     IF ws-hk-scan-pos + 2 NOT GREATER ws-hk-work-len
008960        AND ws-hk-work-word (ws-hk-scan-pos : 3) EQUAL "igh"
008970        MOVE ws-hk-scan-pos    TO ws-hk-match-pos
008980        MOVE 3                 TO ws-hk-match-len
008990     END-IF
009000*    igh literal tried first; skipped once it already hit.
009010     IF ws-hk-match-pos EQUAL ZEROES
009020        AND ws-hk-scan-pos + 1 NOT GREATER ws-hk-work-len
009030        AND ws-hk-work-word (ws-hk-scan-pos : 2) EQUAL "ie"
009040        MOVE ws-hk-scan-pos    TO ws-hk-match-pos
009050        MOVE 2                 TO ws-hk-match-len
009060     END-IF
009070*    vowel-y-vowel wildcard, tried last if both literals missed.
009080     IF ws-hk-match-pos EQUAL ZEROES
009090        AND ws-hk-scan-pos + 2 NOT GREATER ws-hk-work-len
009100        AND ws-hk-work-char (ws-hk-scan-pos + 1) EQUAL "y"
009110        MOVE ws-hk-work-char (ws-hk-scan-pos) TO ws-hk-check-char
009120        PERFORM 399-BEGN-TEST-VOWEL THRU 399-ENDN-TEST-VOWEL
009130        IF hk-char-is-vowel
009140           MOVE ws-hk-work-char (ws-hk-scan-pos + 2)
009150             TO ws-hk-check-char
009160           PERFORM 399-BEGN-TEST-VOWEL THRU 399-ENDN-TEST-VOWEL
009170           IF hk-char-is-vowel
009180              MOVE ws-hk-scan-pos TO ws-hk-match-pos
009190              MOVE 3              TO ws-hk-match-len
009200           END-IF
009210        END-IF
009220     END-IF.
009230  3452-endn-try-ighie-pos.
009240     EXIT.
009250*
009260*    two 2-byte literal alternatives, same shape as 341- above.
009270  346-begn-diph-oi-oy.
009280     MOVE "oi"   TO ws-hk-pattern-alt-1
009290     MOVE 2      TO ws-hk-pattern-alt-1-len
009300     MOVE "oy"   TO ws-hk-pattern-alt-2
009310     MOVE 2      TO ws-hk-pattern-alt-2-len
009320     PERFORM 390-BEGN-SCAN-PATTERN THRU 390-ENDN-SCAN-PATTERN
009330     IF ws-hk-match-pos GREATER ZEROES
009340        PERFORM 395-BEGN-CLOSE-GAP THRU 395-ENDN-CLOSE-GAP
009350     END-IF.
009360  346-endn-diph-oi-oy.
009370     EXIT.
009380*
009390*    single literal alternative; pattern 7 in the CHANGE LOG is
009400*    this second, post-346- retry of 342-'s ai/ei/axe test, not
009410*    a paragraph of its own -- see 340-'s PERFORM list above.
009420  348-begn-diph-ou.
009430     MOVE "ou"   TO ws-hk-pattern-alt-1
009440     MOVE 2      TO ws-hk-pattern-alt-1-len
009450     MOVE SPACES TO ws-hk-pattern-alt-2
009460     MOVE 0      TO ws-hk-pattern-alt-2-len
009470     PERFORM 390-BEGN-SCAN-PATTERN THRU 390-ENDN-SCAN-PATTERN
009480     IF ws-hk-match-pos GREATER ZEROES
009490        PERFORM 395-BEGN-CLOSE-GAP THRU 395-ENDN-CLOSE-GAP
009500     END-IF.
009510  348-endn-diph-ou.
009520     EXIT.
009530*
009540*    dlk 0021 - the five triphthong removal rules, run after all
009550*    eight diphthong rules above, against the further-shortened
009560*    working word.
009570*    run only after every diphthong removal above has already had
009580*    its turn, against whatever the word has been shortened to.
009590 350-begin-remove-triphthongs.
009600     PERFORM 351-BEGN-TRI-AYE THRU 351-ENDN-TRI-AYE
009610     PERFORM 352-BEGN-TRI-IXE THRU 352-ENDN-TRI-IXE
009620     PERFORM 353-BEGN-TRI-OYA THRU 353-ENDN-TRI-OYA
009630     PERFORM 354-BEGN-TRI-AY  THRU 354-ENDN-TRI-AY
009640     PERFORM 355-BEGN-TRI-OWE THRU 355-ENDN-TRI-OWE.
009650 350-end-remove-triphthongs.
009660     EXIT.
009670*
009680*    single 3-byte literal; triphthong patterns run only after
009690*    every diphthong pattern above has already had its chance.
009700*    dlk 0021 - first of the five triphthong rules; see the
009710*    11/30/89 CHANGE LOG entry above for the work sheet revision.
009720  351-begn-tri-aye.
009730     MOVE "aye"  TO ws-hk-pattern-alt-1
009740     MOVE 3      TO ws-hk-pattern-alt-1-len
009750     MOVE SPACES TO ws-hk-pattern-alt-2
009760     MOVE 0      TO ws-hk-pattern-alt-2-len
009770     PERFORM 390-BEGN-SCAN-PATTERN THRU 390-ENDN-SCAN-PATTERN
009780     IF ws-hk-match-pos GREATER ZEROES
009790        PERFORM 395-BEGN-CLOSE-GAP THRU 395-ENDN-CLOSE-GAP
009800     END-IF.
009810  351-endn-tri-aye.
009820     EXIT.
009830*
009840*    the one triphthong pattern with a wildcard middle character,
009850*    shaped exactly like 3422-/3432- above but testing i-x-e.
009860  352-begn-tri-ixe.
009870     MOVE ZEROES TO ws-hk-match-pos ws-hk-match-len
009880     PERFORM 3522-BEGN-TRY-IXE-POS THRU 3522-ENDN-TRY-IXE-POS
009890        VARYING ws-hk-scan-pos FROM cte-01 BY cte-01
009900          UNTIL ws-hk-scan-pos GREATER ws-hk-work-len
009910             OR ws-hk-match-pos GREATER ZEROES
009920     IF ws-hk-match-pos GREATER ZEROES
009930        PERFORM 395-BEGN-CLOSE-GAP THRU 395-ENDN-CLOSE-GAP
009940     END-IF.
009950  352-endn-tri-ixe.
009960     EXIT.
009970*
009980*    mirrors 3422-/3432- above but has no literal-pair half --
009990*    i-x-e is the only triphthong shape tested by this paragraph.
010000*       wildcard-middle i-x-e test, the only shape 352- tries.
010010  3522-begn-try-ixe-pos.
010020     IF ws-hk-scan-pos + 2 NOT GREATER ws-hk-work-len
010030        AND ws-hk-work-char (ws-hk-scan-pos)     EQUAL "i"
010040        AND ws-hk-work-char (ws-hk-scan-pos + 2) EQUAL "e"
010050        MOVE ws-hk-work-char (ws-hk-scan-pos + 1)
010060          TO ws-hk-check-char
010070        PERFORM 399-BEGN-TEST-VOWEL THRU 399-ENDN-TEST-VOWEL
010080        IF NOT hk-char-is-vowel
010090           MOVE ws-hk-scan-pos TO ws-hk-match-pos
010100           MOVE 3              TO ws-hk-match-len
010110        END-IF
010120     END-IF.
010130  3522-endn-try-ixe-pos.
010140     EXIT.
010150*
010160*    single 3-byte literal alternative.
010170  353-begn-tri-oya.
010180     MOVE "oya"  TO ws-hk-pattern-alt-1
010190     MOVE 3      TO ws-hk-pattern-alt-1-len
010200     MOVE SPACES TO ws-hk-pattern-alt-2
010210     MOVE 0      TO ws-hk-pattern-alt-2-len
010220     PERFORM 390-BEGN-SCAN-PATTERN THRU 390-ENDN-SCAN-PATTERN
010230     IF ws-hk-match-pos GREATER ZEROES
010240        PERFORM 395-BEGN-CLOSE-GAP THRU 395-ENDN-CLOSE-GAP
010250     END-IF.
010260  353-endn-tri-oya.
010270     EXIT.
010280*
010290*    literal ay, tested again here against the shortened word --
010300*    distinct from 344-'s earlier diphthong-stage ay test.
010310  354-begn-tri-ay.
010320     MOVE "ay"   TO ws-hk-pattern-alt-1
010330     MOVE 2      TO ws-hk-pattern-alt-1-len
010340     MOVE SPACES TO ws-hk-pattern-alt-2
010350     MOVE 0      TO ws-hk-pattern-alt-2-len
010360     PERFORM 390-BEGN-SCAN-PATTERN THRU 390-ENDN-SCAN-PATTERN
010370     IF ws-hk-match-pos GREATER ZEROES
010380        PERFORM 395-BEGN-CLOSE-GAP THRU 395-ENDN-CLOSE-GAP
010390     END-IF.
010400  354-endn-tri-ay.
010410     EXIT.
010420*
010430*    single 3-byte literal alternative; last of the five.
010440  355-begn-tri-owe.
010450     MOVE "owe"  TO ws-hk-pattern-alt-1
010460     MOVE 3      TO ws-hk-pattern-alt-1-len
010470     MOVE SPACES TO ws-hk-pattern-alt-2
010480     MOVE 0      TO ws-hk-pattern-alt-2-len
010490     PERFORM 390-BEGN-SCAN-PATTERN THRU 390-ENDN-SCAN-PATTERN
010500     IF ws-hk-match-pos GREATER ZEROES
010510        PERFORM 395-BEGN-CLOSE-GAP THRU 395-ENDN-CLOSE-GAP
010520     END-IF.
010530  355-endn-tri-owe.
010540     EXIT.
010550*
010560*    rp 0026 - the word as mutated above (not the original word)
010570*    is tested for the -le/-les suffix, per the work sheet note
010580*    that this rule follows the removal passes.
010590*    -le needs at least 3 letters ahead of the suffix test or the
010600*    reference modification below would read before column 1;
010610*    -les needs 4, one more for the extra trailing byte.
010620 360-begin-apply-le-rule.
010630*    reset every pass through 305- -- a word that matched the
010640*    suffix on an earlier table entry must not carry the flag
010650*    forward to this entry.
010660     MOVE "N" TO ws-hk-le-match-sw
010670     IF ws-hk-work-len GREATER 2
010680        AND ws-hk-work-word (ws-hk-work-len - 1 : 2) EQUAL "le"
010690        MOVE "Y" TO ws-hk-le-match-sw
010700     END-IF
010710     IF ws-hk-work-len GREATER 3
010720        AND ws-hk-work-word (ws-hk-work-len - 2 : 3) EQUAL "les"
010730        MOVE "Y" TO ws-hk-le-match-sw
010740     END-IF
010750     IF hk-le-match
010760        ADD cte-01 TO ws-hk-syllable-cnt
010770     END-IF.
010780 360-end-apply-le-rule.
010790     EXIT.
010800*
010810*    sng 0082 - shared leftmost-substring scan used by every
010820*    literal-only pattern paragraph above.  the caller loads
010830*    ws-hk-pattern-alt-1/-2 (and their lengths, 0 if unused)
010840*    before performing this paragraph.
010850*    VARYING drives ws-hk-scan-pos across every column in the
010860*    word, one at a time; 392- tries both loaded alternatives at
010870*    that one column before the loop advances.
010880  390-begn-scan-pattern.
010890     MOVE ZEROES TO ws-hk-match-pos ws-hk-match-len
010900     PERFORM 392-BEGN-TRY-POSITION THRU 392-ENDN-TRY-POSITION
010910        VARYING ws-hk-scan-pos FROM cte-01 BY cte-01
010920          UNTIL ws-hk-scan-pos GREATER ws-hk-work-len
010930             OR ws-hk-match-pos GREATER ZEROES.
010940  390-endn-scan-pattern.
010950     EXIT.
010960*
010970*    ws-hk-scan-pos + length - 1 is the pattern's last column at
010980*    this position; comparing that against ws-hk-work-len first
010990*    keeps the reference modification just below from ever
011000*    reading past the end of the word.
011010  392-begn-try-position.
011020*    ws-hk-pattern-alt-1 (1 : len) trims the 3-byte field down to
011030*    its true length before the comparison, so a 2-byte pattern
011040*    like "ea" never compares against its own trailing pad byte.
011050     IF ws-hk-pattern-alt-1-len GREATER ZEROES
011060        AND ws-hk-scan-pos + ws-hk-pattern-alt-1-len - 1
011070                      NOT GREATER ws-hk-work-len
011080        AND ws-hk-work-word
011090              (ws-hk-scan-pos : ws-hk-pattern-alt-1-len)
011100         EQUAL ws-hk-pattern-alt-1 (1 : ws-hk-pattern-alt-1-len)
011110        MOVE ws-hk-scan-pos          TO ws-hk-match-pos
011120        MOVE ws-hk-pattern-alt-1-len TO ws-hk-match-len
011130     END-IF
011140*    second alternative, tried only if the first above missed.
011150     IF ws-hk-match-pos EQUAL ZEROES
011160        AND ws-hk-pattern-alt-2-len GREATER ZEROES
011170        AND ws-hk-scan-pos + ws-hk-pattern-alt-2-len - 1
011180                      NOT GREATER ws-hk-work-len
011190        AND ws-hk-work-word
011200              (ws-hk-scan-pos : ws-hk-pattern-alt-2-len)
011210         EQUAL ws-hk-pattern-alt-2 (1 : ws-hk-pattern-alt-2-len)
011220        MOVE ws-hk-scan-pos          TO ws-hk-match-pos
011230        MOVE ws-hk-pattern-alt-2-len TO ws-hk-match-len
011240     END-IF.
011250  392-endn-try-position.
011260     EXIT.
011270*
011280*    closes the gap left by removing ws-hk-match-len characters
011290*    starting at ws-hk-match-pos, then shortens the working word
011300*    and drops one syllable, per the linguistics office work
011310*    sheet's "delete substring, subtract one" step.
011320  395-begn-close-gap.
011330     MOVE ws-hk-match-pos TO ws-hk-gap-write-pos
011340     MOVE ws-hk-match-pos TO ws-hk-gap-read-pos
011350     ADD  ws-hk-match-len TO ws-hk-gap-read-pos
011360*
011370     PERFORM 396-BEGN-SHIFT-ONE-CHAR THRU 396-ENDN-SHIFT-ONE-CHAR
011380        UNTIL ws-hk-gap-read-pos GREATER ws-hk-work-len
011390*
011400     PERFORM 397-BEGN-BLANK-TAIL THRU 397-ENDN-BLANK-TAIL
011410        VARYING idx-hk-char FROM ws-hk-gap-write-pos BY cte-01
011420          UNTIL idx-hk-char GREATER ws-hk-work-len
011430*
011440     SUBTRACT ws-hk-match-len FROM ws-hk-work-len
011450     SUBTRACT cte-01          FROM ws-hk-syllable-cnt.
011460  395-endn-close-gap.
011470     EXIT.
011480*
011490*    one character moves left by ws-hk-match-len columns per
011500*    pass; read and write cursors both advance together so the
011510*    gap stays exactly ws-hk-match-len bytes wide throughout.
011520  396-begn-shift-one-char.
011530     MOVE ws-hk-work-char (ws-hk-gap-read-pos)
011540       TO ws-hk-work-char (ws-hk-gap-write-pos)
011550     ADD cte-01 TO ws-hk-gap-write-pos ws-hk-gap-read-pos.
011560  396-endn-shift-one-char.
011570     EXIT.
011580*
011590*    re-blanks whatever the shift above left stranded past the
011600*    word's new, shorter end -- one byte per VARYING step.
011610  397-begn-blank-tail.
011620     MOVE SPACE TO ws-hk-work-char (idx-hk-char).
011630  397-endn-blank-tail.
011640     EXIT.
011650*
011660*    sng 0082 - shared vowel test; ws-hk-check-char is tested
011670*    against the vowel letter table built above.
011680*    SEARCH (not SEARCH ALL -- the table is five entries, too
011690*    small to need a binary search) walks idx-hk-vowel from
011700*    wherever SET left it; resetting to cte-01 first guarantees
011710*    the search always starts at the table's first occurrence.
011720  399-begn-test-vowel.
011730     MOVE "N" TO ws-hk-char-is-vowel-sw
011740     SET idx-hk-vowel TO cte-01
011750     SEARCH ws-hk-vowel-letter
011760         AT END
011770            MOVE "N" TO ws-hk-char-is-vowel-sw
011780        WHEN ws-hk-vowel-letter (idx-hk-vowel)
011790                 EQUAL ws-hk-check-char
011800            MOVE "Y" TO ws-hk-char-is-vowel-sw
011810     END-SEARCH.
011820  399-endn-test-vowel.
011830     EXIT.
011840*
011850*    ----------------------------------------------------------
011860*    ----------------------------------------------------------
011870*    jft 0048 rewrote this phase to try every word position as a
011880*    possible haiku start, including positions already consumed by
011890*    an earlier, successfully confirmed haiku -- the same word can
011900*    open more than one haiku in the printed output if the source
011910*    text happens to read that way.  a candidate is abandoned the
011920*    moment it overflows a line or meets a non-word token before
011930*    all three lines are exactly 5/7/5; there is no partial credit
011940*    and no backtracking within a single candidate once abandoned.
011950*    400000  --  HaikuFinder scan phase.  Every word position is
011960*    tried as a haiku start (jft 0048); a candidate is abandoned
011970*    or confirmed by the line-fill priority rule in 417-.
011980*    ----------------------------------------------------------
011990*    a non-word token or a word already too long for any single
012000*    line (over 5 syllables) can never open line 1, so neither
012010*    is worth the cost of performing 410- at all.
012020 400-begin-scan-haikus.
012030*    checked directly against the PIC X byte here rather than the
012040*    88-level hk-wr-word, matching this unit's own long-standing
012050*    habit of testing whichever form reads better in place.
012060     IF hk-wr-is-word (idx-hk-word) EQUAL "N"
012070        GO TO 400-end-scan-haikus
012080     END-IF
012090*    line 1 can never exceed 5 syllables by itself, so a word over
012100*    5 syllables on its own could never open any haiku.
012110     IF hk-wr-syllables (idx-hk-word) GREATER cte-05
012120        GO TO 400-end-scan-haikus
012130     END-IF
012140     PERFORM 410-BEGN-TRY-HAIKU-START
012150        THRU 410-ENDN-TRY-HAIKU-START.
012160 400-end-scan-haikus.
012170     EXIT.
012180*
012190*    idx-hk-scan starts one word AFTER idx-hk-word -- the start
012200*    word's own syllables are already seeded into line1 above.
012210  410-begn-try-haiku-start.
012220*    the start word's own syllables seed line 1 directly; 415-
012230*    and 417- only ever handle the words AFTER this one.
012240     MOVE hk-wr-syllables (idx-hk-word) TO ws-hk-line1-cnt
012250     MOVE ZEROES TO ws-hk-line2-cnt ws-hk-line3-cnt
012260     MOVE "N"    TO ws-hk-haiku-done-sw
012270     MOVE "N"    TO ws-hk-abandon-sw
012280*
012290*    SET ... TO copies idx-hk-word's current occurrence number
012300*    into idx-hk-scan; the UP BY 1 just below then advances the
012310*    copy, leaving idx-hk-word itself untouched for the loop.
012320     SET idx-hk-scan TO idx-hk-word
012330     SET idx-hk-scan UP BY 1
012340*
012350     PERFORM 415-BEGN-EXTEND-CANDIDATE
012360        THRU 415-ENDN-EXTEND-CANDIDATE
012370       UNTIL idx-hk-scan GREATER ws-hk-word-cap-cnt
012380          OR hk-haiku-emitted
012390          OR hk-candidate-abandoned.
012400  410-endn-try-haiku-start.
012410     EXIT.
012420*
012430*    a non-word token always abandons the candidate outright;
012440*    417- is only reached for a word whose syllable count is
012450*    tested against however much of the 5/7/5 pattern remains.
012460*    idx-hk-scan is advanced by this same paragraph on every pass,
012470*    word or not, so the UNTIL clause in 410- always makes
012480*    progress even when a non-word token aborts this candidate.
012490  415-begn-extend-candidate.
012500     IF hk-wr-is-word (idx-hk-scan) EQUAL "N"
012510        MOVE "Y" TO ws-hk-abandon-sw
012520     ELSE
012530        MOVE hk-wr-syllables (idx-hk-scan) TO ws-hk-cur-syl
012540        PERFORM 417-BEGN-APPLY-FILL-RULE
012550           THRU 417-ENDN-APPLY-FILL-RULE
012560     END-IF
012570     SET idx-hk-scan UP BY 1.
012580  415-endn-extend-candidate.
012590     EXIT.
012600*
012610*    jft 0048 - the line-fill priority rule, tested in this exact
012620*    order: fill line 1, else line 2, else line 3, else confirm a
012630*    complete 5/7/5 haiku, else abandon this candidate.
012640  417-begn-apply-fill-rule.
012650*    line 1 is still open; fold this word's syllables in and
012660*    keep extending -- nothing is finished yet.
012670     IF ws-hk-cur-syl + ws-hk-line1-cnt NOT GREATER cte-05
012680        ADD ws-hk-cur-syl TO ws-hk-line1-cnt
012690     ELSE
012700*    line 1 must already read exactly 5 before line 2 may begin;
012710*    a word that merely fits in 7 is not enough by itself.
012720        IF ws-hk-cur-syl + ws-hk-line2-cnt NOT GREATER cte-07
012730           AND ws-hk-line1-cnt EQUAL cte-05
012740           ADD ws-hk-cur-syl TO ws-hk-line2-cnt
012750        ELSE
012760*    same guard again, one line further: both line 1 and line 2
012770*    must already be exactly full before line 3 may begin.
012780           IF ws-hk-cur-syl + ws-hk-line3-cnt NOT GREATER cte-05
012790              AND ws-hk-line2-cnt EQUAL cte-07
012800              AND ws-hk-line1-cnt EQUAL cte-05
012810              ADD ws-hk-cur-syl TO ws-hk-line3-cnt
012820           ELSE
012830*    last chance for this word: every line already reads exactly
012840*    5/7/5, so this word did not fit anywhere -- either it closes
012850*    a complete haiku on its own, or the candidate is abandoned.
012860              IF ws-hk-line1-cnt EQUAL cte-05
012870                 AND ws-hk-line2-cnt EQUAL cte-07
012880                 AND ws-hk-line3-cnt EQUAL cte-05
012890                 PERFORM 420-BEGN-BUILD-HAIKU-LINE
012900                    THRU 420-ENDN-BUILD-HAIKU-LINE
012910                 MOVE "Y" TO ws-hk-haiku-done-sw
012920              ELSE
012930                 MOVE "Y" TO ws-hk-abandon-sw
012940              END-IF
012950           END-IF
012960        END-IF
012970     END-IF.
012980  417-endn-apply-fill-rule.
012990     EXIT.
013000*
013010*    jft 0052 - builds and prints one detail line: the original-
013020*    case words from idx-hk-word up to (but not including) the
013030*    word that confirmed the haiku, each followed by one space.
013040*    idx-hk-scan, at this point, is one word PAST the word that
013050*    confirmed the haiku; the VARYING loop below stops one short
013060*    of it on purpose so that confirming word is never printed.
013070  420-begn-build-haiku-line.
013080*    build pointer restarts at column 1 of a freshly blanked
013090*    194-byte line every time a haiku is confirmed.
013100     MOVE SPACES TO ws-hk-haiku-line-text
013110     MOVE cte-01 TO ws-hk-build-out-pos
013120*
013130     PERFORM 425-BEGN-APPEND-HAIKU-WORD
013140        THRU 425-ENDN-APPEND-HAIKU-WORD
013150     VARYING idx-hk-build FROM idx-hk-word BY 1
013160       UNTIL idx-hk-build NOT LESS idx-hk-scan
013170*
013180*    counted here, at print time, rather than back in 417- --
013190*    keeps the running total beside the DISPLAY that reports it.
013200     ADD cte-01 TO ws-hk-haiku-found-cnt
013210*
013220     DISPLAY ws-hk-haiku-line-text.
013230  420-endn-build-haiku-line.
013240     EXIT.
013250*
013260*    hk-wr-text (idx) (1 : hk-wr-len (idx)) trims each table
013270*    entry's 40-byte storage down to its real width before the
013280*    STRING, so short words do not drag trailing blanks along.
013290  425-begn-append-haiku-word.
013300     STRING hk-wr-text (idx-hk-build)
013310                 (1 : hk-wr-len (idx-hk-build))
013320            DELIMITED BY SIZE
013330            SPACE
013340            DELIMITED BY SIZE
013350       INTO ws-hk-haiku-line-text
013360            WITH POINTER ws-hk-build-out-pos
013370     END-STRING.
013380  425-endn-append-haiku-word.
013390     EXIT.
013400*
013410*    ----------------------------------------------------------
013420*    ----------------------------------------------------------
013430*    this job produces no separate report file -- the haiku detail
013440*    lines printed one at a time by 420- during the scan, along
013450*    with this one summary line, are the whole printed output.
013460*    500000  --  report phase.  Prints the final count and closes
013470*    the source file.
013480*    ----------------------------------------------------------
013490*    the only paragraph in the whole run that prints the summary
013500*    line; 420- prints one detail line per haiku as it is found,
013510*    but the total count is not known until the scan is complete.
013520 500-begin-finish-program.
013530*    only the count is variable; hk-sl-text and hk-sl-suffix were
013540*    already loaded by VALUE clauses when the program was loaded.
013550     MOVE ws-hk-haiku-found-cnt TO hk-sl-count
013560*
013570*    blank line ahead of the summary keeps it visually separated
013580*    from the last haiku detail line printed by 420-, if any.
013590     DISPLAY SPACE
013600     DISPLAY ws-hk-summary-line
013610*
013620*    File-Handler above also covers a bad status from this CLOSE,
013630*    same as it does for the OPEN in 100-.
013640     CLOSE hkwordsfile
013650*
013660     DISPLAY SPACE
013670     DISPLAY "Closing. Status Code: [" fs-hkwordsfile "].".
013680 500-end-finish-program.
013690     EXIT.
013700*
013710*    ============================================================
013720*    maintenance notes, carried forward by whoever touches this
013730*    program next:
013740*
013750*    - the linguistics office's work sheet is the source of
013760*      truth for every syllable rule coded above; a disagreement
013770*      between this program's count and a human reader's count
013780*      on some word is a work sheet question, not necessarily a
013790*      coding bug, and should go back to that office first.
013800*
013810*    - the word table's 9999-entry ceiling (ws-hk-word-max-lim)
013820*      has never been hit in production; 200- simply stops
013830*      tokenizing once reached rather than abending, so a source
013840*      file larger than that limit would silently lose its
013850*      tail -- raise cte-40's sibling in 78-level storage, not
013860*      this program's logic, if that ever becomes a real concern.
013870*
013880*    - no two haikus printed by 420- ever share more than their
013890*      boundary word, by the 410-/415- scan design; this was a
013900*      deliberate choice by jft 0048, not an oversight, and
013910*      should not be "fixed" without a new work sheet request.
013920*
013930*    - this program is read-only against hkwordsfile; it carries
013940*      no WRITE, REWRITE or DELETE verb against that file or any
013950*      other, so there is no update exposure to review here.
013960*
013970*    - every counter, subscript and accumulator in this program
013980*      is COMP; if a future change needs an edited, DISPLAY-usage
013990*      field for some new report, give it its own 01-level rather
014000*      than changing the USAGE of any field already declared
014010*      above, since several of them are still compared directly
014020*      against 78-level COMP constants elsewhere in this program.
014030*
014040*    - REDEFINES is used in exactly three places in this program
014050*      (the run date split, the vowel letter table, and the
014060*      working word's character view); resist adding a fourth
014070*      casually -- each of the three existing ones exists for a
014080*      specific ACCEPT, SEARCH or reference-modification need
014090*      documented at its own declaration above, not as a general
014100*      habit.
014110*
014120*    - the FILLER pad at the end of every 01-level record and
014130*      group above was sized to round that record or group up
014140*      to a tidy boundary; do not shrink a FILLER to "make room"
014150*      for a new field without re-checking every REDEFINES of
014160*      that same storage area first.
014170*    ============================================================
014180 END PROGRAM HaikuFdr.
